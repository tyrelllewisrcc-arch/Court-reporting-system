000100*----------------------------------------------------------------
000200* CSRACG  -  ACTIVE-CATEGORY WORKING RECORD.  WRITTEN BY
000300*            CSRENR, ONE PER ACTIVE FILE RECORD, CARRYING ONLY
000400*            WHAT CSRSTAT NEEDS TO DEDUP AND COUNT PENDING
000500*            CASES BY CATEGORY (SECTION 1, "PENDING - TOTAL
000600*            ACTIVE").
000700*----------------------------------------------------------------
000800 01  ACG-RECORD.
000900     05  ACG-COURT-BOOK-NO           PIC X(10).
001000     05  ACG-CATEGORY                PIC X(25).
001100     05  FILLER                      PIC X(05).
