000100*----------------------------------------------------------------
000200* CSRRET  -  RETURNS FILE RECORD (CONCLUDED CASES, ONE PER PERSON/
000300*            CHARGE).  BUILT FROM THE MAGISTRATE'S CLERK'S MONTHLY
000400*            RETURNS SHEET.  SEVERAL RECORDS MAY SHARE ONE COURT
000500*            BOOK NUMBER WHEN MORE THAN ONE PERSON OR CHARGE COMES
000600*            OUT OF THE SAME CASE.
000700*----------------------------------------------------------------
000800 01  RET-RECORD.
000900     05  RET-COURT-BOOK-NO           PIC X(10).
001000     05  RET-CHARGE                  PIC X(60).
001100     05  RET-COMPLAINANT             PIC X(40).
001200     05  RET-AGE-GROUP-DATA.
001300         10  RET-AGE-X               PIC X(03).
001400     05  RET-AGE-N REDEFINES RET-AGE-GROUP-DATA
001500                                     PIC 9(03).
001600     05  RET-SEX                     PIC X(10).
001700     05  RET-REMARK                  PIC X(40).
001800     05  RET-DATE-CONCLUDED-DATA.
001900         10  RET-DATE-CONCLUDED      PIC 9(08).
002000     05  RET-DC-PARTS REDEFINES RET-DATE-CONCLUDED-DATA.
002100         10  RET-DC-YYYY             PIC 9(04).
002200         10  RET-DC-MM               PIC 9(02).
002300         10  RET-DC-DD               PIC 9(02).
002400     05  FILLER                      PIC X(09).
