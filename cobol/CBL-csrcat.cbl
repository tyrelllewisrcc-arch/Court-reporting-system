000100*================================================================*
000200* PROGRAM NAME:     CSRCAT
000300* ORIGINAL AUTHOR:  R. USHER
000400*================================================================*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT
000700* ---------- ------------  --------------------------------------
000800* 1991-03-14 R. USHER      WRITTEN FOR THE MAGISTRACY'S MONTHLY
000900*                          RETURN OF CASES PROJECT.  REPLACES THE
001000*                          CLERKS' HAND TALLY OF CHARGE CATEGORY.
001100* 1991-04-02 R. USHER      ADDED THE "POLICE RULE" AHEAD OF THE
001200*                          KEYWORD TABLE AFTER THE REGISTRAR NOTED
001300*                          POLICE-COMPLAINANT CASES WERE GETTING
001400*                          MISCLASSIFIED BY CHARGE WORDING ALONE.
001500* 1992-07-20 R. USHER      SPLIT "GRIEVOUS HARM" OFF THE GENERAL
001600*                          "HARM" RULE PER REQUEST #C-118.
001700* 1993-02-11 P. ESCALANTE  ADDED "DANGEROUS HARM" TO THE GRIEVOUS
001800*                          HARM RULE - SAME CHARGE, DIFFERENT
001900*                          WORDING USED BY THE NORTHERN CLERK.
002000* 1993-11-05 P. ESCALANTE  ADDED "AGGRAVATED ASSAULT" AHEAD OF
002100*                          "COMMON ASSAULT" - WAS FALLING THRU
002200*                          TO COMMON ASSAULT BEFORE.
002300* 1994-06-30 P. ESCALANTE  ADDED UNLAWFUL SEXUAL INTERCOURSE AND
002400*                          SEXUAL ASSAULT AHEAD OF THE RAPE TEST
002500*                          PER THE MAGISTRATE'S MEMO 94-22.
002600* 1995-09-18 P. ESCALANTE  ADDED THE ATTEMPTED MURDER RULE AND
002700*                          EXCLUDED "ATTEMPT" FROM THE MURDER
002800*                          RULE SO ATTEMPTS NO LONGER COUNT AS
002900*                          COMPLETED MURDERS IN SECTION 5.
003000* 1996-05-02 P. ESCALANTE  ADDED FALSE PRETENCE/FRAUD KEYWORDS
003100*                          (DECEPTION, FRAUD, FALSE PRETENSE).
003200* 1997-01-22 P. ESCALANTE  ADDED THE FIREARMS/GANG AND TRAFFIC
003300*                          CATEGORIES UNDER OTHERS PER THE
003400*                          ANNUAL STATISTICS WORKBOOK REVISION.
003500* 1998-10-09 J. CHIMAL     Y2K READINESS REVIEW - NO DATE
003600*                          FIELDS IN THIS PROGRAM, NO CHANGE
003700*                          REQUIRED.  SIGNED OFF ON THE Y2K
003800*                          COMPLIANCE CHECKLIST.
003900* 2000-03-15 J. CHIMAL     ADDED THE "MINOR" EXCLUSION TO THE
004000*                          POLICE RULE - JUVENILE COMPLAINANTS
004100*                          REPPED BY A POLICE PROSECUTOR WERE
004200*                          LANDING IN AGAINST LAWFUL AUTHORITY.
004300* 2002-08-27 J. CHIMAL     ADDED HANDLING STOLEN GOODS; MOVED
004400*                          IT AFTER THEFT SO A THEFT-CUM-
004500*                          HANDLING CHARGE STILL COUNTS AS
004600*                          THEFT FIRST.
004700* 2003-11-04 J. CHIMAL     ADDED FORGERY TO OTHERS. REQUEST
004800*                          #C-204.
004900*================================================================*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.  CSRCAT.
005200 AUTHOR.         R. USHER.
005300 INSTALLATION.   JUDICIARY MIS UNIT.
005400 DATE-WRITTEN.   03/14/1991.
005500 DATE-COMPILED.
005600 SECURITY.       NON-CONFIDENTIAL - INTERNAL COURT STATISTICS USE.
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900*----------------------------------------------------------------*
006000 CONFIGURATION SECTION.
006100*----------------------------------------------------------------*
006200 SOURCE-COMPUTER. IBM-3081.
006300 OBJECT-COMPUTER. IBM-3081.
006400 SPECIAL-NAMES.
006500     CLASS WS-ALPHABETIC-CLASS IS "A" THRU "Z", SPACE.
006600*================================================================*
006700 DATA DIVISION.
006800*----------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*----------------------------------------------------------------*
007100* COMBINED-CLEAR AREAS - REDEFINED SO A SINGLE MOVE CAN BLANK OR
007200* ZERO SEVERAL RELATED FIELDS AT ONCE INSTEAD OF ONE MOVE APIECE.
007300*----------------------------------------------------------------*
007400 01  WS-TEXT-WORK-AREA.
007500     05  WS-CHARGE-UC                PIC X(60).
007600     05  WS-COMPLAINANT-UC           PIC X(40).
007700     05  FILLER                      PIC X(02).
007800 01  WS-TEXT-WORK-COMBINED REDEFINES WS-TEXT-WORK-AREA
007900                                     PIC X(100).
008000*----------------------------------------------------------------*
008100 01  WS-COUNTS-AREA.
008200     05  WS-HIT-COUNT                PIC 9(03)   USAGE COMP.
008300     05  WS-EXCLUDE-COUNT            PIC 9(03)   USAGE COMP.
008400     05  FILLER                      PIC X(01).
008500 01  WS-COUNTS-COMBINED REDEFINES WS-COUNTS-AREA
008600                                     PIC 9(06)   USAGE COMP.
008700*----------------------------------------------------------------*
008800 01  WS-RESULT-AREA.
008900     05  WS-RESULT-CATEGORY          PIC X(25).
009000     05  WS-RESULT-SUBCATEGORY       PIC X(30).
009100     05  FILLER                      PIC X(05).
009200 01  WS-RESULT-COMBINED REDEFINES WS-RESULT-AREA
009300                                     PIC X(55).
009400*----------------------------------------------------------------*
009500 01  WS-CASE-CONVERSION-TABLE.
009600     05  WS-LOWER-ALPHABET           PIC X(26)
009700                         VALUE 'abcdefghijklmnopqrstuvwxyz'.
009800     05  WS-UPPER-ALPHABET           PIC X(26)
009900                         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010000     05  FILLER                      PIC X(02).
010100*----------------------------------------------------------------*
010200 77  WS-RULE-FOUND-SW                PIC X(01)   VALUE 'N'.
010300     88  RULE-FOUND                              VALUE 'Y'.
010400     88  RULE-NOT-FOUND                          VALUE 'N'.
010500*================================================================*
010600 LINKAGE SECTION.
010700 COPY CSRCLK.
010800*================================================================*
010900 PROCEDURE DIVISION USING CLK-CATEGORY-PARMS.
011000*----------------------------------------------------------------*
011100 0000-CATEGORIZE-CHARGE.
011200*----------------------------------------------------------------*
011300     MOVE SPACES                     TO WS-RESULT-COMBINED.
011400     MOVE 'N'                        TO WS-RULE-FOUND-SW.
011500     PERFORM 1000-PREPARE-TEXT.
011600     PERFORM 1050-VALIDATE-CHARGE-TEXT.
011700     PERFORM 1500-APPLY-POLICE-RULE.
011800     IF RULE-NOT-FOUND
011900         PERFORM 2000-APPLY-CHARGE-RULES.
012000     IF RULE-NOT-FOUND
012100         PERFORM 3000-DEFAULT-OTHER-OFFENSE.
012200     MOVE WS-RESULT-CATEGORY          TO CLK-CATEGORY.
012300     MOVE WS-RESULT-SUBCATEGORY       TO CLK-SUBCATEGORY.
012400     GOBACK.
012500*----------------------------------------------------------------*
012600 1000-PREPARE-TEXT.
012700*----------------------------------------------------------------*
012800     MOVE SPACES                     TO WS-TEXT-WORK-COMBINED.
012900     MOVE CLK-CHARGE-TEXT             TO WS-CHARGE-UC.
013000     MOVE CLK-COMPLAINANT-TEXT        TO WS-COMPLAINANT-UC.
013100     INSPECT WS-CHARGE-UC
013200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
013300     INSPECT WS-COMPLAINANT-UC
013400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
013500*----------------------------------------------------------------*
013600* CLERK'S QUALITY CHECK - A CHARGE LINE WITH NO ALPHABETIC TEXT
013700* AT ALL IS A BLANK OR GARBLED RETURN, NOT A REAL CHARGE.
013800*----------------------------------------------------------------*
013900 1050-VALIDATE-CHARGE-TEXT.
014000*----------------------------------------------------------------*
014100     IF WS-CHARGE-UC IS NOT WS-ALPHABETIC-CLASS
014200         DISPLAY 'CSRCAT - CHARGE TEXT NOT ALPHABETIC: '
014300             CLK-CHARGE-TEXT.
014400*----------------------------------------------------------------*
014500* RULE 1 - THE POLICE RULE.  HIGHEST PRIORITY - A POLICE, SPECIAL
014600* CONSTABLE OR GOVERNMENT-DEPARTMENT COMPLAINANT PUTS THE CHARGE
014700* INTO AGAINST LAWFUL AUTHORITY REGARDLESS OF THE CHARGE WORDING,
014800* UNLESS THE COMPLAINANT TEXT ALSO SAYS "MINOR" (A JUVENILE BEING
014900* REPRESENTED BY THE POLICE PROSECUTOR, NOT A POLICE VICTIM).
015000*----------------------------------------------------------------*
015100 1500-APPLY-POLICE-RULE.
015200*----------------------------------------------------------------*
015300     MOVE ZERO                       TO WS-COUNTS-COMBINED.
015400     INSPECT WS-COMPLAINANT-UC TALLYING WS-HIT-COUNT
015500         FOR ALL 'POLICE' FOR ALL 'PC ' FOR ALL 'WPC '
015600         FOR ALL 'CPL ' FOR ALL 'SGT ' FOR ALL 'INSP '
015700         FOR ALL 'GOB' FOR ALL 'DEPARTMENT'.
015800     IF WS-HIT-COUNT > ZERO
015900         INSPECT WS-COMPLAINANT-UC TALLYING WS-EXCLUDE-COUNT
016000             FOR ALL 'MINOR'
016100         IF WS-EXCLUDE-COUNT = ZERO
016200             MOVE 'AGAINST LAWFUL AUTHORITY' TO WS-RESULT-CATEGORY
016300             PERFORM 1600-SET-POLICE-SUBCATEGORY
016400             SET RULE-FOUND TO TRUE.
016500*----------------------------------------------------------------*
016600 1600-SET-POLICE-SUBCATEGORY.
016700*----------------------------------------------------------------*
016800     MOVE ZERO                       TO WS-HIT-COUNT.
016900     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
017000         FOR ALL 'ASSAULT' FOR ALL 'RESIST' FOR ALL 'OBSTRUCT'.
017100     IF WS-HIT-COUNT > ZERO
017200         MOVE 'Assault/Resist Police' TO WS-RESULT-SUBCATEGORY
017300     ELSE
017400         MOVE 'Other Police Offenses' TO WS-RESULT-SUBCATEGORY.
017500*----------------------------------------------------------------*
017600* RULE 2 - THE CHARGE-KEYWORD TABLE, CHECKED IN THIS EXACT ORDER.
017700* THE ORDER MATTERS - SEE THE MAINTENANCE LOG ABOVE FOR WHY EACH
017800* OF THE NARROWER RULES SITS AHEAD OF A BROADER ONE.
017900*----------------------------------------------------------------*
018000 2000-APPLY-CHARGE-RULES.
018100*----------------------------------------------------------------*
018200     IF RULE-NOT-FOUND PERFORM 2010-RULE-ESCAPE-RESCUE.
018300     IF RULE-NOT-FOUND PERFORM 2020-RULE-PUBLIC-ORDER.
018400     IF RULE-NOT-FOUND PERFORM 2030-RULE-PERJURY.
018500     IF RULE-NOT-FOUND PERFORM 2040-RULE-RAPE.
018600     IF RULE-NOT-FOUND PERFORM 2050-RULE-UNLAWFUL-SEXUAL.
018700     IF RULE-NOT-FOUND PERFORM 2060-RULE-SEXUAL-ASSAULT.
018800     IF RULE-NOT-FOUND PERFORM 2070-RULE-UNNATURAL.
018900     IF RULE-NOT-FOUND PERFORM 2080-RULE-MURDER.
019000     IF RULE-NOT-FOUND PERFORM 2090-RULE-MANSLAUGHTER.
019100     IF RULE-NOT-FOUND PERFORM 2100-RULE-ATTEMPT-MURDER.
019200     IF RULE-NOT-FOUND PERFORM 2110-RULE-GRIEVOUS-HARM.
019300     IF RULE-NOT-FOUND PERFORM 2120-RULE-WOUNDING.
019400     IF RULE-NOT-FOUND PERFORM 2130-RULE-HARM.
019500     IF RULE-NOT-FOUND PERFORM 2140-RULE-AGGRAVATED-ASSAULT.
019600     IF RULE-NOT-FOUND PERFORM 2150-RULE-COMMON-ASSAULT.
019700     IF RULE-NOT-FOUND PERFORM 2160-RULE-ROBBERY.
019800     IF RULE-NOT-FOUND PERFORM 2170-RULE-BURGLARY.
019900     IF RULE-NOT-FOUND PERFORM 2180-RULE-THEFT.
020000     IF RULE-NOT-FOUND PERFORM 2190-RULE-FALSE-PRETENCE.
020100     IF RULE-NOT-FOUND PERFORM 2200-RULE-HANDLING.
020200     IF RULE-NOT-FOUND PERFORM 2210-RULE-DAMAGE-TO-PROPERTY.
020300     IF RULE-NOT-FOUND PERFORM 2220-RULE-ARSON.
020400     IF RULE-NOT-FOUND PERFORM 2230-RULE-DRUGS.
020500     IF RULE-NOT-FOUND PERFORM 2240-RULE-FIREARMS-GANG.
020600     IF RULE-NOT-FOUND PERFORM 2250-RULE-TRAFFIC.
020700     IF RULE-NOT-FOUND PERFORM 2260-RULE-FORGERY.
020800*----------------------------------------------------------------*
020900 2010-RULE-ESCAPE-RESCUE.
021000*----------------------------------------------------------------*
021100     MOVE ZERO                       TO WS-HIT-COUNT.
021200     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
021300         FOR ALL 'ESCAPE' FOR ALL 'RESCUE'.
021400     IF WS-HIT-COUNT > ZERO
021500         MOVE 'AGAINST LAWFUL AUTHORITY' TO WS-RESULT-CATEGORY
021600         MOVE 'Escape and Rescue'        TO WS-RESULT-SUBCATEGORY
021700         SET RULE-FOUND TO TRUE.
021800*----------------------------------------------------------------*
021900 2020-RULE-PUBLIC-ORDER.
022000*----------------------------------------------------------------*
022100     MOVE ZERO                       TO WS-HIT-COUNT.
022200     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
022300         FOR ALL 'PUBLIC TERROR' FOR ALL 'DISORDERLY'
022400         FOR ALL 'ABUSIVE' FOR ALL 'THREATENING WORDS'.
022500     IF WS-HIT-COUNT > ZERO
022600         MOVE 'AGAINST LAWFUL AUTHORITY' TO WS-RESULT-CATEGORY
022700         MOVE 'Against public order'     TO WS-RESULT-SUBCATEGORY
022800         SET RULE-FOUND TO TRUE.
022900*----------------------------------------------------------------*
023000 2030-RULE-PERJURY.
023100*----------------------------------------------------------------*
023200     MOVE ZERO                       TO WS-HIT-COUNT.
023300     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
023400         FOR ALL 'PERJURY'.
023500     IF WS-HIT-COUNT > ZERO
023600         MOVE 'AGAINST LAWFUL AUTHORITY' TO WS-RESULT-CATEGORY
023700         MOVE 'Perjury'                  TO WS-RESULT-SUBCATEGORY
023800         SET RULE-FOUND TO TRUE.
023900*----------------------------------------------------------------*
024000 2040-RULE-RAPE.
024100*----------------------------------------------------------------*
024200     MOVE ZERO                       TO WS-HIT-COUNT.
024300     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
024400         FOR ALL 'RAPE'.
024500     IF WS-HIT-COUNT > ZERO
024600         MOVE 'AGAINST PUBLIC MORALITY' TO WS-RESULT-CATEGORY
024700         MOVE 'Rape'                    TO WS-RESULT-SUBCATEGORY
024800         SET RULE-FOUND TO TRUE.
024900*----------------------------------------------------------------*
025000 2050-RULE-UNLAWFUL-SEXUAL.
025100*----------------------------------------------------------------*
025200     MOVE ZERO                       TO WS-HIT-COUNT.
025300     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
025400         FOR ALL 'UNLAWFUL SEXUAL'.
025500     IF WS-HIT-COUNT > ZERO
025600         MOVE 'AGAINST PUBLIC MORALITY' TO WS-RESULT-CATEGORY
025700         MOVE 'Unlawful Sexual intercourse'
025800                                         TO WS-RESULT-SUBCATEGORY
025900         SET RULE-FOUND TO TRUE.
026000*----------------------------------------------------------------*
026100 2060-RULE-SEXUAL-ASSAULT.
026200*----------------------------------------------------------------*
026300     MOVE ZERO                       TO WS-HIT-COUNT.
026400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
026500         FOR ALL 'SEXUAL ASSAULT'.
026600     IF WS-HIT-COUNT > ZERO
026700         MOVE 'AGAINST PUBLIC MORALITY' TO WS-RESULT-CATEGORY
026800         MOVE 'Sexual Assault'          TO WS-RESULT-SUBCATEGORY
026900         SET RULE-FOUND TO TRUE.
027000*----------------------------------------------------------------*
027100 2070-RULE-UNNATURAL.
027200*----------------------------------------------------------------*
027300     MOVE ZERO                       TO WS-HIT-COUNT.
027400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
027500         FOR ALL 'UNNATURAL'.
027600     IF WS-HIT-COUNT > ZERO
027700         MOVE 'AGAINST PUBLIC MORALITY' TO WS-RESULT-CATEGORY
027800         MOVE 'Unnatural offences'      TO WS-RESULT-SUBCATEGORY
027900         SET RULE-FOUND TO TRUE.
028000*----------------------------------------------------------------*
028100* MURDER EXCLUDES "ATTEMPT" SO AN ATTEMPTED MURDER CHARGE FALLS
028200* THROUGH TO THE ATTEMPT-MURDER RULE BELOW INSTEAD.
028300*----------------------------------------------------------------*
028400 2080-RULE-MURDER.
028500*----------------------------------------------------------------*
028600     MOVE ZERO                       TO WS-COUNTS-COMBINED.
028700     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
028800         FOR ALL 'MURDER'.
028900     IF WS-HIT-COUNT > ZERO
029000         INSPECT WS-CHARGE-UC TALLYING WS-EXCLUDE-COUNT
029100             FOR ALL 'ATTEMPT'
029200         IF WS-EXCLUDE-COUNT = ZERO
029300             MOVE 'AGAINST THE PERSON'   TO WS-RESULT-CATEGORY
029400             MOVE 'Murder'               TO WS-RESULT-SUBCATEGORY
029500             SET RULE-FOUND TO TRUE.
029600*----------------------------------------------------------------*
029700 2090-RULE-MANSLAUGHTER.
029800*----------------------------------------------------------------*
029900     MOVE ZERO                       TO WS-HIT-COUNT.
030000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
030100         FOR ALL 'MANSLAUGHTER'.
030200     IF WS-HIT-COUNT > ZERO
030300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
030400         MOVE 'Manslaughter'          TO WS-RESULT-SUBCATEGORY
030500         SET RULE-FOUND TO TRUE.
030600*----------------------------------------------------------------*
030700 2100-RULE-ATTEMPT-MURDER.
030800*----------------------------------------------------------------*
030900     MOVE ZERO                       TO WS-HIT-COUNT.
031000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
031100         FOR ALL 'ATTEMPT MURDER' FOR ALL 'ATTEMPT TO MURDER'.
031200     IF WS-HIT-COUNT > ZERO
031300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
031400         MOVE 'Attempted Murder'      TO WS-RESULT-SUBCATEGORY
031500         SET RULE-FOUND TO TRUE.
031600*----------------------------------------------------------------*
031700 2110-RULE-GRIEVOUS-HARM.
031800*----------------------------------------------------------------*
031900     MOVE ZERO                       TO WS-HIT-COUNT.
032000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
032100         FOR ALL 'GRIEVOUS HARM' FOR ALL 'DANGEROUS HARM'.
032200     IF WS-HIT-COUNT > ZERO
032300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
032400         MOVE 'Grievous Harm'         TO WS-RESULT-SUBCATEGORY
032500         SET RULE-FOUND TO TRUE.
032600*----------------------------------------------------------------*
032700 2120-RULE-WOUNDING.
032800*----------------------------------------------------------------*
032900     MOVE ZERO                       TO WS-HIT-COUNT.
033000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
033100         FOR ALL 'WOUNDING'.
033200     IF WS-HIT-COUNT > ZERO
033300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
033400         MOVE 'Wounding'              TO WS-RESULT-SUBCATEGORY
033500         SET RULE-FOUND TO TRUE.
033600*----------------------------------------------------------------*
033700 2130-RULE-HARM.
033800*----------------------------------------------------------------*
033900     MOVE ZERO                       TO WS-HIT-COUNT.
034000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
034100         FOR ALL 'HARM'.
034200     IF WS-HIT-COUNT > ZERO
034300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
034400         MOVE 'Harm'                  TO WS-RESULT-SUBCATEGORY
034500         SET RULE-FOUND TO TRUE.
034600*----------------------------------------------------------------*
034700 2140-RULE-AGGRAVATED-ASSAULT.
034800*----------------------------------------------------------------*
034900     MOVE ZERO                       TO WS-HIT-COUNT.
035000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
035100         FOR ALL 'AGGRAVATED ASSAULT'.
035200     IF WS-HIT-COUNT > ZERO
035300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
035400         MOVE 'Aggravated Assault'    TO WS-RESULT-SUBCATEGORY
035500         SET RULE-FOUND TO TRUE.
035600*----------------------------------------------------------------*
035700 2150-RULE-COMMON-ASSAULT.
035800*----------------------------------------------------------------*
035900     MOVE ZERO                       TO WS-HIT-COUNT.
036000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
036100         FOR ALL 'COMMON ASSAULT'.
036200     IF WS-HIT-COUNT > ZERO
036300         MOVE 'AGAINST THE PERSON'    TO WS-RESULT-CATEGORY
036400         MOVE 'Common Assault'        TO WS-RESULT-SUBCATEGORY
036500         SET RULE-FOUND TO TRUE.
036600*----------------------------------------------------------------*
036700 2160-RULE-ROBBERY.
036800*----------------------------------------------------------------*
036900     MOVE ZERO                       TO WS-HIT-COUNT.
037000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
037100         FOR ALL 'ROBBERY'.
037200     IF WS-HIT-COUNT > ZERO
037300         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
037400         MOVE 'Robbery'               TO WS-RESULT-SUBCATEGORY
037500         SET RULE-FOUND TO TRUE.
037600*----------------------------------------------------------------*
037700 2170-RULE-BURGLARY.
037800*----------------------------------------------------------------*
037900     MOVE ZERO                       TO WS-HIT-COUNT.
038000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
038100         FOR ALL 'BURGLARY'.
038200     IF WS-HIT-COUNT > ZERO
038300         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
038400         MOVE 'Burglary'              TO WS-RESULT-SUBCATEGORY
038500         SET RULE-FOUND TO TRUE.
038600*----------------------------------------------------------------*
038700 2180-RULE-THEFT.
038800*----------------------------------------------------------------*
038900     MOVE ZERO                       TO WS-HIT-COUNT.
039000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
039100         FOR ALL 'THEFT'.
039200     IF WS-HIT-COUNT > ZERO
039300         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
039400         MOVE 'Theft'                 TO WS-RESULT-SUBCATEGORY
039500         SET RULE-FOUND TO TRUE.
039600*----------------------------------------------------------------*
039700 2190-RULE-FALSE-PRETENCE.
039800*----------------------------------------------------------------*
039900     MOVE ZERO                       TO WS-HIT-COUNT.
040000     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
040100         FOR ALL 'DECEPTION' FOR ALL 'FRAUD'
040200         FOR ALL 'FALSE PRETENSE'.
040300     IF WS-HIT-COUNT > ZERO
040400         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
040500         MOVE 'False Pretence/Fraud'  TO WS-RESULT-SUBCATEGORY
040600         SET RULE-FOUND TO TRUE.
040700*----------------------------------------------------------------*
040800* HANDLING IS CHECKED AFTER THEFT SO A CHARGE NAMING BOTH STILL
040900* COUNTS AS THEFT FIRST (REQUEST #C-165).
041000*----------------------------------------------------------------*
041100 2200-RULE-HANDLING.
041200*----------------------------------------------------------------*
041300     MOVE ZERO                       TO WS-HIT-COUNT.
041400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
041500         FOR ALL 'HANDLING'.
041600     IF WS-HIT-COUNT > ZERO
041700         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
041800         MOVE 'Handling Stolen Goods' TO WS-RESULT-SUBCATEGORY
041900         SET RULE-FOUND TO TRUE.
042000*----------------------------------------------------------------*
042100 2210-RULE-DAMAGE-TO-PROPERTY.
042200*----------------------------------------------------------------*
042300     MOVE ZERO                       TO WS-HIT-COUNT.
042400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
042500         FOR ALL 'DAMAGE TO PROPERTY'.
042600     IF WS-HIT-COUNT > ZERO
042700         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
042800         MOVE 'Damage to Property'    TO WS-RESULT-SUBCATEGORY
042900         SET RULE-FOUND TO TRUE.
043000*----------------------------------------------------------------*
043100 2220-RULE-ARSON.
043200*----------------------------------------------------------------*
043300     MOVE ZERO                       TO WS-HIT-COUNT.
043400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
043500         FOR ALL 'ARSON'.
043600     IF WS-HIT-COUNT > ZERO
043700         MOVE 'AGAINST PROPERTY'      TO WS-RESULT-CATEGORY
043800         MOVE 'Arson'                 TO WS-RESULT-SUBCATEGORY
043900         SET RULE-FOUND TO TRUE.
044000*----------------------------------------------------------------*
044100 2230-RULE-DRUGS.
044200*----------------------------------------------------------------*
044300     MOVE ZERO                       TO WS-HIT-COUNT.
044400     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
044500         FOR ALL 'DRUG' FOR ALL 'CANNABIS'
044600         FOR ALL 'COCAINE' FOR ALL 'PIPE'.
044700     IF WS-HIT-COUNT > ZERO
044800         MOVE 'OTHERS'                TO WS-RESULT-CATEGORY
044900         MOVE 'Drugs'                 TO WS-RESULT-SUBCATEGORY
045000         SET RULE-FOUND TO TRUE.
045100*----------------------------------------------------------------*
045200 2240-RULE-FIREARMS-GANG.
045300*----------------------------------------------------------------*
045400     MOVE ZERO                       TO WS-HIT-COUNT.
045500     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
045600         FOR ALL 'FIREARM' FOR ALL 'AMMUNITION' FOR ALL 'GANG'.
045700     IF WS-HIT-COUNT > ZERO
045800         MOVE 'OTHERS'                TO WS-RESULT-CATEGORY
045900         MOVE 'Firearms/Gang'         TO WS-RESULT-SUBCATEGORY
046000         SET RULE-FOUND TO TRUE.
046100*----------------------------------------------------------------*
046200 2250-RULE-TRAFFIC.
046300*----------------------------------------------------------------*
046400     MOVE ZERO                       TO WS-HIT-COUNT.
046500     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
046600         FOR ALL 'TRAFFIC' FOR ALL 'MOTOR' FOR ALL 'LICENSE'
046700         FOR ALL 'INSURANCE' FOR ALL 'DRIVE' FOR ALL 'DRIVING'.
046800     IF WS-HIT-COUNT > ZERO
046900         MOVE 'OTHERS'                TO WS-RESULT-CATEGORY
047000         MOVE 'Traffic'               TO WS-RESULT-SUBCATEGORY
047100         SET RULE-FOUND TO TRUE.
047200*----------------------------------------------------------------*
047300 2260-RULE-FORGERY.
047400*----------------------------------------------------------------*
047500     MOVE ZERO                       TO WS-HIT-COUNT.
047600     INSPECT WS-CHARGE-UC TALLYING WS-HIT-COUNT
047700         FOR ALL 'FORGERY'.
047800     IF WS-HIT-COUNT > ZERO
047900         MOVE 'OTHERS'                TO WS-RESULT-CATEGORY
048000         MOVE 'Forgery'               TO WS-RESULT-SUBCATEGORY
048100         SET RULE-FOUND TO TRUE.
048200*----------------------------------------------------------------*
048300* RULE 27 - NOTHING ABOVE MATCHED.  EVERY CHARGE MUST LAND
048400* SOMEWHERE, SO UNRECOGNIZED WORDING FALLS INTO OTHERS.
048500*----------------------------------------------------------------*
048600 3000-DEFAULT-OTHER-OFFENSE.
048700*----------------------------------------------------------------*
048800     MOVE 'OTHERS'                   TO WS-RESULT-CATEGORY.
048900     MOVE 'Other Offenses'           TO WS-RESULT-SUBCATEGORY.
049000 
049100 
