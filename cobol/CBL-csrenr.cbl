000100*================================================================*
000200* PROGRAM NAME:     CSRENR
000300* ORIGINAL AUTHOR:  R. USHER
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT
000700* ---------- ------------  --------------------------------------
000800* 1991-03-18 R. USHER      WRITTEN TO REPLACE THE CLERKS' HAND
000900*                          TALLY SHEETS FOR THE MONTHLY RETURN OF
001000*                          CASES.  READS THE RETURNS AND ACTIVE
001100*                          REGISTERS AND BUILDS THE DETAIL FILE
001200*                          CSRSTAT PRINTS FROM.
001300* 1991-05-06 R. USHER      CALLS CSRCAT FOR CATEGORY INSTEAD OF
001400*                          DUPLICATING THE KEYWORD LOGIC HERE.
001500* 1994-08-15 P. ESCALANTE  ADDED THE ACTIVE-CATEGORY WORKING FILE
001600*                          SO CSRSTAT CAN COUNT PENDING CASES
001700*                          WITHOUT RE-READING THE ACTIVE REGISTER.
001800* 1996-02-09 P. ESCALANTE  CHARGE-2 NOW PREFERRED OVER CHARGE WHEN
001900*                          PRESENT ON THE ACTIVE REGISTER - THE
002000*                          REGISTRY CLERKS USE CHARGE-2 TO RECORD
002100*                          AN AMENDED CHARGE. REQUEST #C-131.
002200* 1998-11-20 J. CHIMAL     Y2K READINESS REVIEW - DATE CONCLUDED
002300*                          CARRIES A FULL 4-DIGIT YEAR ALREADY.
002400*                          RUN PARAMETER YEAR CONFIRMED 4-DIGIT.
002500*                          NO CHANGE REQUIRED.
002600* 2001-06-04 J. CHIMAL     REJECT DATE CONCLUDED VALUES WITH AN
002700*                          OUT-OF-RANGE MONTH OR DAY INSTEAD OF
002800*                          LETTING THEM FALL THROUGH TO THE MONTH
002900*                          FILTER - A BAD PUNCH WAS COUNTING AS A
003000*                          FEBRUARY CASE. REQUEST #C-188.
003100* 2004-04-12 J. CHIMAL     ADDED THE RUN-COUNT DISPLAY LINES FOR
003200*                          THE OPERATOR'S JOB LOG.
003300*================================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  CSRENR.
003600 AUTHOR.         R. USHER.
003700 INSTALLATION.   JUDICIARY MIS UNIT.
003800 DATE-WRITTEN.   03/18/1991.
003900 DATE-COMPILED.
004000 SECURITY.       NON-CONFIDENTIAL - INTERNAL COURT STATISTICS USE.
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*----------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     CLASS WS-ALPHABETIC-CLASS IS "A" THRU "Z", SPACE.
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*----------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT RETURNS-FILE ASSIGN TO RETDD
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS RETURNS-FILE-STATUS.
005700*
005800     SELECT ACTIVE-FILE ASSIGN TO ACTDD
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS ACTIVE-FILE-STATUS.
006100*
006200     SELECT DETAIL-FILE ASSIGN TO DTLDD
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS DETAIL-FILE-STATUS.
006500*
006600     SELECT ACTIVE-CATEGORY-FILE ASSIGN TO ACGDD
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS ACTCAT-FILE-STATUS.
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------------*
007300 FD  RETURNS-FILE.
007400 COPY CSRRET.
007500*----------------------------------------------------------------*
007600 FD  ACTIVE-FILE.
007700 COPY CSRACT.
007800*----------------------------------------------------------------*
007900 FD  DETAIL-FILE.
008000 COPY CSRENC.
008100*----------------------------------------------------------------*
008200 FD  ACTIVE-CATEGORY-FILE.
008300 COPY CSRACG.
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700 01  WS-SWITCHES-MISC-FIELDS.
008800     05  RETURNS-FILE-STATUS         PIC X(02).
008900         88  RETURNS-FILE-OK                     VALUE '00'.
009000         88  RETURNS-FILE-EOF                    VALUE '10'.
009100     05  ACTIVE-FILE-STATUS          PIC X(02).
009200         88  ACTIVE-FILE-OK                      VALUE '00'.
009300         88  ACTIVE-FILE-EOF                     VALUE '10'.
009400     05  DETAIL-FILE-STATUS          PIC X(02).
009500         88  DETAIL-FILE-OK                      VALUE '00'.
009600     05  ACTCAT-FILE-STATUS          PIC X(02).
009700         88  ACTCAT-FILE-OK                      VALUE '00'.
009800     05  FILLER                      PIC X(02).
009900*----------------------------------------------------------------*
010000* RUN-PARAMETER AREA - OPERATOR KEYS A SIX-DIGIT MMYYYY PARAMETER
010100* FOR THE REPORT MONTH/YEAR; REDEFINED TO PICK THE MONTH AND YEAR
010200* APART AS SEPARATE NUMERIC FIELDS FOR THE MONTH FILTER.
010300*----------------------------------------------------------------*
010400 01  WS-RUN-PARM-AREA.
010500     05  WS-RUN-PARM-TEXT            PIC X(06).
010600     05  FILLER                      PIC X(04).
010700 01  WS-RUN-PARM REDEFINES WS-RUN-PARM-AREA.
010800     05  WS-RUN-MONTH                PIC 9(02).
010900     05  WS-RUN-YEAR                 PIC 9(04).
011000     05  FILLER                      PIC X(04).
011100*----------------------------------------------------------------*
011200 01  WS-DATE-EDIT-AREA.
011300     05  WS-DATE-VALID-SW            PIC X(01)   VALUE 'N'.
011400         88  WS-DATE-IS-VALID                    VALUE 'Y'.
011500         88  WS-DATE-NOT-VALID                   VALUE 'N'.
011600     05  WS-DATE-SCOPE-SW            PIC X(01)   VALUE 'N'.
011700         88  WS-DATE-IN-SCOPE                    VALUE 'Y'.
011800         88  WS-DATE-NOT-IN-SCOPE                VALUE 'N'.
011900 01  WS-DATE-SWITCHES-COMBINED REDEFINES WS-DATE-EDIT-AREA
012000                                     PIC X(02).
012100*----------------------------------------------------------------*
012200 01  WS-GENDER-WORK-AREA.
012300     05  WS-SEX-UC                   PIC X(10).
012400     05  FILLER                      PIC X(05).
012500*----------------------------------------------------------------*
012600 01  WS-CONVICTION-WORK-AREA.
012700     05  WS-REMARK-UC                PIC X(40).
012800     05  WS-CONV-COUNT               PIC 9(03)   USAGE COMP.
012900     05  FILLER                      PIC X(05).
013000*----------------------------------------------------------------*
013100 01  WS-CASE-CONVERSION-TABLE.
013200     05  WS-LOWER-ALPHABET           PIC X(26)
013300                         VALUE 'abcdefghijklmnopqrstuvwxyz'.
013400     05  WS-UPPER-ALPHABET           PIC X(26)
013500                         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600     05  FILLER                      PIC X(05).
013700*----------------------------------------------------------------*
013800 77  WS-RETURNS-READ-COUNT           PIC 9(07)   USAGE COMP.
013900 77  WS-RETURNS-SELECT-COUNT         PIC 9(07)   USAGE COMP.
014000 77  WS-ACTIVE-READ-COUNT            PIC 9(07)   USAGE COMP.
014100*----------------------------------------------------------------*
014200* CALL PARAMETER BLOCK SHARED WITH THE CATEGORIZATION ENGINE.
014300*----------------------------------------------------------------*
014400 COPY CSRCLK.
014500*================================================================*
014600 PROCEDURE DIVISION.
014700*----------------------------------------------------------------*
014800 0000-MAIN-PARAGRAPH.
014900*----------------------------------------------------------------*
015000     PERFORM 1000-OPEN-FILES.
015100     PERFORM 8000-READ-RETURNS-FILE.
015200     PERFORM 2000-PROCESS-RETURNS-FILE
015300         UNTIL RETURNS-FILE-EOF.
015400     PERFORM 8100-READ-ACTIVE-FILE.
015500     PERFORM 4000-PROCESS-ACTIVE-FILE
015600         UNTIL ACTIVE-FILE-EOF.
015700     PERFORM 3000-CLOSE-FILES.
015800     DISPLAY 'CSRENR - RETURNS RECORDS READ     : '
015900         WS-RETURNS-READ-COUNT.
016000     DISPLAY 'CSRENR - RETURNS RECORDS SELECTED : '
016100         WS-RETURNS-SELECT-COUNT.
016200     DISPLAY 'CSRENR - ACTIVE RECORDS READ       : '
016300         WS-ACTIVE-READ-COUNT.
016400     GOBACK.
016500*----------------------------------------------------------------*
016600 1000-OPEN-FILES.
016700*----------------------------------------------------------------*
016800     ACCEPT WS-RUN-PARM-TEXT.
016900     OPEN INPUT  RETURNS-FILE
017000                 ACTIVE-FILE
017100          OUTPUT DETAIL-FILE
017200                 ACTIVE-CATEGORY-FILE.
017300     IF NOT RETURNS-FILE-OK
017400         DISPLAY 'RETURNS FILE STATUS: ' RETURNS-FILE-STATUS.
017500     IF NOT ACTIVE-FILE-OK
017600         DISPLAY 'ACTIVE FILE STATUS: ' ACTIVE-FILE-STATUS.
017700     IF NOT DETAIL-FILE-OK
017800         DISPLAY 'DETAIL FILE STATUS: ' DETAIL-FILE-STATUS.
017900     IF NOT ACTCAT-FILE-OK
018000         DISPLAY 'ACTIVE-CAT FILE STATUS: ' ACTCAT-FILE-STATUS.
018100*----------------------------------------------------------------*
018200 2000-PROCESS-RETURNS-FILE.
018300*----------------------------------------------------------------*
018400     ADD 1                           TO WS-RETURNS-READ-COUNT.
018500     PERFORM 2200-EDIT-DATE-CONCLUDED.
018600     IF WS-DATE-IS-VALID AND WS-DATE-IN-SCOPE
018700         PERFORM 2300-ENRICH-RETURNS-RECORD
018800         PERFORM 2700-WRITE-DETAIL-RECORD
018900         ADD 1                       TO WS-RETURNS-SELECT-COUNT.
019000     PERFORM 8000-READ-RETURNS-FILE.
019100*----------------------------------------------------------------*
019200* THE MONTH FILTER.  A RETURNS RECORD IS IN SCOPE ONLY WHEN DATE
019300* CONCLUDED IS A VALID CALENDAR DATE AND ITS MONTH AND YEAR MATCH
019400* THE RUN PARAMETER.  AN INVALID OR BLANK DATE IS SIMPLY EXCLUDED.
019500*----------------------------------------------------------------*
019600 2200-EDIT-DATE-CONCLUDED.
019700*----------------------------------------------------------------*
019800     MOVE SPACES                     TO WS-DATE-SWITCHES-COMBINED.
019900     IF RET-DC-YYYY NUMERIC AND RET-DC-MM NUMERIC
020000             AND RET-DC-DD NUMERIC
020100         IF RET-DC-MM >= 1 AND RET-DC-MM <= 12
020200                 AND RET-DC-DD >= 1 AND RET-DC-DD <= 31
020300                 AND RET-DC-YYYY >= 1900
020400             SET WS-DATE-IS-VALID TO TRUE
020500             IF RET-DC-MM = WS-RUN-MONTH
020600                     AND RET-DC-YYYY = WS-RUN-YEAR
020700                 SET WS-DATE-IN-SCOPE TO TRUE.
020800*----------------------------------------------------------------*
020900 2300-ENRICH-RETURNS-RECORD.
021000*----------------------------------------------------------------*
021100     MOVE RET-COURT-BOOK-NO           TO ENR-COURT-BOOK-NO.
021200     MOVE RET-CHARGE                  TO ENR-CHARGE.
021300     MOVE RET-CHARGE                  TO CLK-CHARGE-TEXT.
021400     MOVE RET-COMPLAINANT             TO ENR-COMPLAINANT.
021500     MOVE RET-COMPLAINANT             TO CLK-COMPLAINANT-TEXT.
021600     MOVE RET-AGE-X                   TO ENR-AGE-X.
021700     MOVE RET-SEX                     TO ENR-SEX.
021800     MOVE RET-REMARK                  TO ENR-REMARK.
021900     MOVE RET-DATE-CONCLUDED          TO ENR-DATE-CONCLUDED.
022000     CALL 'CSRCAT' USING CLK-CATEGORY-PARMS
022100     END-CALL.
022200     MOVE CLK-CATEGORY                TO ENR-CATEGORY.
022300     MOVE CLK-SUBCATEGORY             TO ENR-SUBCATEGORY.
022400     PERFORM 2400-DETERMINE-AGE-GROUP.
022500     PERFORM 2500-CLEAN-GENDER.
022600     PERFORM 2600-DETECT-CONVICTION.
022700*----------------------------------------------------------------*
022800 2400-DETERMINE-AGE-GROUP.
022900*----------------------------------------------------------------*
023000     IF RET-AGE-X NOT NUMERIC
023100         MOVE 'Unknown'               TO ENR-AGE-GROUP
023200     ELSE
023300         EVALUATE TRUE
023400             WHEN RET-AGE-N <= 16
023500                 MOVE 'Juvenile (<=16)' TO ENR-AGE-GROUP
023600             WHEN RET-AGE-N <= 25
023700                 MOVE '17-25'         TO ENR-AGE-GROUP
023800             WHEN RET-AGE-N <= 35
023900                 MOVE '26-35'         TO ENR-AGE-GROUP
024000             WHEN RET-AGE-N <= 45
024100                 MOVE '36-45'         TO ENR-AGE-GROUP
024200             WHEN OTHER
024300                 MOVE '46+'           TO ENR-AGE-GROUP
024400         END-EVALUATE.
024500*----------------------------------------------------------------*
024600 2500-CLEAN-GENDER.
024700*----------------------------------------------------------------*
024800* ONLY THE FIRST CHARACTER OF THE SEX FIELD GOVERNS - A CLERK'S
024900* STRAY MARK AFTER THE M OR F (E.G. "M2", "F.") STILL COUNTS.  THE
025000* ALPHABETIC-CLASS TEST BELOW IS A QUALITY FLAG ONLY; IT NEVER
025100* OVERRIDES THE FIRST-LETTER RULE.
025200*----------------------------------------------------------------*
025300     MOVE SPACES                     TO WS-SEX-UC.
025400     MOVE RET-SEX                     TO WS-SEX-UC.
025500     INSPECT WS-SEX-UC
025600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
025700     IF WS-SEX-UC IS NOT WS-ALPHABETIC-CLASS
025800         DISPLAY 'CSRENR - SEX FIELD HAS STRAY CHARACTERS: '
025900             RET-SEX.
026000     EVALUATE WS-SEX-UC(1:1)
026100         WHEN 'M'
026200             MOVE 'Male'              TO ENR-CLEAN-GENDER
026300         WHEN 'F'
026400             MOVE 'Female'            TO ENR-CLEAN-GENDER
026500         WHEN OTHER
026600             MOVE 'Unknown'           TO ENR-CLEAN-GENDER
026700     END-EVALUATE.
026800*----------------------------------------------------------------*
026900 2600-DETECT-CONVICTION.
027000*----------------------------------------------------------------*
027100     MOVE SPACES                     TO WS-REMARK-UC.
027200     MOVE RET-REMARK                  TO WS-REMARK-UC.
027300     INSPECT WS-REMARK-UC
027400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
027500     MOVE ZERO                       TO WS-CONV-COUNT.
027600     INSPECT WS-REMARK-UC TALLYING WS-CONV-COUNT
027700         FOR ALL 'CONVICTED'.
027800     IF WS-CONV-COUNT > ZERO
027900         MOVE 'Y'                     TO ENR-CONVICTED
028000     ELSE
028100         MOVE 'N'                     TO ENR-CONVICTED.
028200*----------------------------------------------------------------*
028300 2700-WRITE-DETAIL-RECORD.
028400*----------------------------------------------------------------*
028500     WRITE ENR-RECORD.
028600     IF NOT DETAIL-FILE-OK
028700         DISPLAY 'DETAIL WRITE ERROR: ' DETAIL-FILE-STATUS.
028800*----------------------------------------------------------------*
028900 3000-CLOSE-FILES.
029000*----------------------------------------------------------------*
029100     CLOSE RETURNS-FILE
029200           ACTIVE-FILE
029300           DETAIL-FILE
029400           ACTIVE-CATEGORY-FILE.
029500*----------------------------------------------------------------*
029600 4000-PROCESS-ACTIVE-FILE.
029700*----------------------------------------------------------------*
029800     ADD 1                           TO WS-ACTIVE-READ-COUNT.
029900     PERFORM 4100-SELECT-ACTIVE-CHARGE.
030000     MOVE ACT-COMPLAINANT             TO CLK-COMPLAINANT-TEXT.
030100     CALL 'CSRCAT' USING CLK-CATEGORY-PARMS
030200     END-CALL.
030300     MOVE ACT-COURT-BOOK-NO           TO ACG-COURT-BOOK-NO.
030400     MOVE CLK-CATEGORY                TO ACG-CATEGORY.
030500     PERFORM 4200-WRITE-ACTIVE-CATEGORY-RECORD.
030600     PERFORM 8100-READ-ACTIVE-FILE.
030700*----------------------------------------------------------------*
030800* CHARGE-2 IS THE CLERKS' AMENDED-CHARGE FIELD.  USE IT WHEN
030900* PRESENT, ELSE FALL BACK TO THE ORIGINAL CHARGE.
031000*----------------------------------------------------------------*
031100 4100-SELECT-ACTIVE-CHARGE.
031200*----------------------------------------------------------------*
031300     IF ACT-CHARGE-2 NOT = SPACES
031400         MOVE ACT-CHARGE-2            TO CLK-CHARGE-TEXT
031500     ELSE
031600         MOVE ACT-CHARGE              TO CLK-CHARGE-TEXT.
031700*----------------------------------------------------------------*
031800 4200-WRITE-ACTIVE-CATEGORY-RECORD.
031900*----------------------------------------------------------------*
032000     WRITE ACG-RECORD.
032100     IF NOT ACTCAT-FILE-OK
032200         DISPLAY 'ACTIVE-CAT WRITE ERROR: ' ACTCAT-FILE-STATUS.
032300*----------------------------------------------------------------*
032400 8000-READ-RETURNS-FILE.
032500*----------------------------------------------------------------*
032600     READ RETURNS-FILE
032700         AT END
032800             SET RETURNS-FILE-EOF TO TRUE
032900     END-READ.
033000*----------------------------------------------------------------*
033100 8100-READ-ACTIVE-FILE.
033200*----------------------------------------------------------------*
033300     READ ACTIVE-FILE
033400         AT END
033500             SET ACTIVE-FILE-EOF TO TRUE
033600     END-READ.
