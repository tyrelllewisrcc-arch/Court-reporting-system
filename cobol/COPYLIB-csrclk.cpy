000100*----------------------------------------------------------------
000200* CSRCLK  -  LINKAGE PARAMETERS FOR THE CRIME CATEGORIZATION
000300*            ENGINE (CSRCAT).  SHARED BY THE CALLER (CSRENR) AND
000400*            THE CALLED PROGRAM (CSRCAT) SO THE TWO NEVER DRIFT
000500*            APART.
000600*----------------------------------------------------------------
000700 01  CLK-CATEGORY-PARMS.
000800     05  CLK-CHARGE-TEXT             PIC X(60).
000900     05  CLK-COMPLAINANT-TEXT        PIC X(40).
001000     05  CLK-CATEGORY                PIC X(25).
001100     05  CLK-SUBCATEGORY             PIC X(30).
001200     05  FILLER                      PIC X(05).
