000100*----------------------------------------------------------------
000200* CSRENC  -  ENRICHED RETURNS RECORD (THE "DETAIL" FILE).  ONE
000300*            PER FILTERED RETURNS RECORD, CARRYING THE ORIGINAL
000400*            CLERK ENTRY PLUS THE CATEGORY, SUBCATEGORY, AGE
000500*            GROUP, CLEAN GENDER AND CONVICTED FLAG DERIVED BY
000600*            CSRENR.  THIS IS THE VERIFIED DATA DUMP HANDED TO
000700*            THE REGISTRAR WITH THE PRINTED STATISTICS REPORT.
000800*----------------------------------------------------------------
000900 01  ENR-RECORD.
001000     05  ENR-COURT-BOOK-NO           PIC X(10).
001100     05  ENR-CHARGE                  PIC X(60).
001200     05  ENR-COMPLAINANT             PIC X(40).
001300     05  ENR-AGE-DATA.
001400         10  ENR-AGE-X               PIC X(03).
001500     05  ENR-AGE-N REDEFINES ENR-AGE-DATA
001600                                     PIC 9(03).
001700     05  ENR-SEX                     PIC X(10).
001800     05  ENR-REMARK                  PIC X(40).
001900     05  ENR-DATE-CONCLUDED-DATA.
002000         10  ENR-DATE-CONCLUDED      PIC 9(08).
002100     05  ENR-DC-PARTS REDEFINES ENR-DATE-CONCLUDED-DATA.
002200         10  ENR-DC-YYYY             PIC 9(04).
002300         10  ENR-DC-MM               PIC 9(02).
002400         10  ENR-DC-DD               PIC 9(02).
002500     05  ENR-CATEGORY                PIC X(25).
002600     05  ENR-SUBCATEGORY             PIC X(30).
002700     05  ENR-AGE-GROUP               PIC X(15).
002800     05  ENR-CLEAN-GENDER            PIC X(07).
002900     05  ENR-CONVICTED               PIC X(01).
003000         88  ENR-IS-CONVICTED        VALUE 'Y'.
003100         88  ENR-NOT-CONVICTED       VALUE 'N'.
003200     05  FILLER                      PIC X(06).
