000100*----------------------------------------------------------------
000200* CSRPRT  -  PAGE AND LINE CONTROL FIELDS FOR THE STATISTICS
000300*            REPORT WRITER.  COPIED INTO CSRSTAT ONLY.
000400*----------------------------------------------------------------
000500 01  PR-PRINT-CONTROLS.
000600     05  PR-LINE-COUNT               PIC 9(03)   USAGE COMP.
000700     05  PR-LINES-ON-PAGE            PIC 9(03)   USAGE COMP
000800                                     VALUE 55.
000900     05  PR-PAGE-COUNT               PIC 9(03)   USAGE COMP
001000                                     VALUE 1.
001100     05  PR-LINE-SPACING             PIC 9(01)   USAGE COMP
001200                                     VALUE 1.
001300     05  FILLER                      PIC X(03).
