000100*================================================================*
000200* PROGRAM NAME:     CSRSTAT
000300* ORIGINAL AUTHOR:  R. USHER
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR        MAINTENANCE REQUIREMENT
000700* ---------- ------------  --------------------------------------
000800* 1991-03-25 R. USHER      WRITTEN TO PRINT THE MONTHLY RETURN OF
000900*                          CASES STATISTICS FROM THE DETAIL FILE
001000*                          AND ACTIVE-CATEGORY FILE CSRENR BUILDS.
001100*                          SECTION NUMBERS MATCH THE REGISTRAR'S
001200*                          STATISTICS WORKBOOK TABS.
001300* 1992-09-30 R. USHER      ADDED SECTION 6 (JUVENILE CONVICTIONS)
001400*                          PER THE CHIEF MAGISTRATE'S REQUEST FOR
001500*                          A SEPARATE JUVENILE FIGURE.
001600* 1993-01-14 P. ESCALANTE  SECTION 6 NOW PRINTS A MESSAGE INSTEAD
001700*                          OF A ZERO TABLE WHEN THERE ARE NO
001800*                          JUVENILE CONVICTIONS THAT MONTH - THE
001900*                          REGISTRAR WAS CONFUSING AN EMPTY GRID
002000*                          WITH A MISSING RUN. REQUEST #C-122.
002100* 1997-07-02 P. ESCALANTE  CASE DEDUPLICATION MOVED TO A SEPARATE
002200*                          SEEN-TABLE SO A CASE WITH SEVERAL
002300*                          CHARGE LINES ONLY COUNTS ONCE IN
002400*                          SECTION 1. SECTION 3 STILL COUNTS EVERY
002500*                          LINE. REQUEST #C-147.
002600* 1998-12-03 J. CHIMAL     Y2K READINESS REVIEW - REPORT YEAR IS
002700*                          ALREADY CARRIED AS A FULL 4-DIGIT
002800*                          FIELD ON THE HEADING LINE. NO CHANGE
002900*                          REQUIRED.
003000* 2002-03-19 J. CHIMAL     ENLARGED THE SEEN TABLES TO 300 ENTRIES
003100*                          - THE OLD 150-ENTRY TABLE OVERFLOWED
003200*                          DURING THE JANUARY TRAFFIC SWEEP.
003300*================================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  CSRSTAT.
003600 AUTHOR.         R. USHER.
003700 INSTALLATION.   JUDICIARY MIS UNIT.
003800 DATE-WRITTEN.   03/25/1991.
003900 DATE-COMPILED.
004000 SECURITY.       NON-CONFIDENTIAL - INTERNAL COURT STATISTICS USE.
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*----------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*----------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*----------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT DETAIL-FILE ASSIGN TO DTLDD
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS DETAIL-FILE-STATUS.
005700*
005800     SELECT ACTIVE-CATEGORY-FILE ASSIGN TO ACGDD
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS ACTCAT-FILE-STATUS.
006100*
006200     SELECT PRINT-FILE ASSIGN TO UT-S-PRTDD.
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*----------------------------------------------------------------*
006700 FD  DETAIL-FILE.
006800 COPY CSRENC.
006900*----------------------------------------------------------------*
007000 FD  ACTIVE-CATEGORY-FILE.
007100 COPY CSRACG.
007200*----------------------------------------------------------------*
007300 FD  PRINT-FILE
007400         RECORDING MODE IS F.
007500 01  PRINT-RECORD.
007600     05  PRINT-LINE                  PIC X(132).
007700*----------------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900*----------------------------------------------------------------*
008000 01  WS-SWITCHES-MISC-FIELDS.
008100     05  DETAIL-FILE-STATUS          PIC X(02).
008200         88  DETAIL-FILE-OK                      VALUE '00'.
008300         88  DETAIL-FILE-EOF                     VALUE '10'.
008400     05  ACTCAT-FILE-STATUS          PIC X(02).
008500         88  ACTCAT-FILE-OK                      VALUE '00'.
008600         88  ACTCAT-FILE-EOF                     VALUE '10'.
008700     05  FILLER                      PIC X(04).
008800*----------------------------------------------------------------*
008900 01  WS-RUN-PARM-AREA.
009000     05  WS-RUN-PARM-TEXT            PIC X(06).
009100     05  FILLER                      PIC X(04).
009200 01  WS-RUN-PARM REDEFINES WS-RUN-PARM-AREA.
009300     05  WS-RUN-MONTH                PIC 9(02).
009400     05  WS-RUN-YEAR                 PIC 9(04).
009500     05  FILLER                      PIC X(04).
009600*----------------------------------------------------------------*
009700* THE FIVE-CATEGORY, SIX-AGE-BAND ACCUMULATOR.  SECTION 6 IS READ
009800* STRAIGHT OFF THE JUVENILE ROW OF THIS TABLE - IT NEEDS NO
009900* ACCUMULATOR OF ITS OWN.
010000*----------------------------------------------------------------*
010100 01  CATEGORY-ACCUMULATION-FIELDS.
010200     05  CAT-STAT-TABLE OCCURS 5 TIMES
010300                        INDEXED BY CAT-INDEX.
010400         10  CAT-NAME                PIC X(25).
010500         10  CAT-NEW-DISPOSED-COUNT  PIC 9(05)   USAGE COMP.
010600         10  CAT-PENDING-COUNT       PIC 9(05)   USAGE COMP.
010700         10  CAT-PERSON-COUNT        PIC 9(05)   USAGE COMP.
010800         10  AGE-GENDER-TABLE OCCURS 6 TIMES
010900                        INDEXED BY AG-INDEX.
011000             15  AG-LABEL            PIC X(15).
011100             15  AG-MALE-COUNT       PIC 9(05)   USAGE COMP.
011200             15  AG-FEMALE-COUNT     PIC 9(05)   USAGE COMP.
011300             15  AG-UNKNOWN-COUNT    PIC 9(05)   USAGE COMP.
011400             15  FILLER              PIC X(03).
011500         10  FILLER                  PIC X(03).
011600     05  FILLER                      PIC X(01).
011700*----------------------------------------------------------------*
011800* CASE-DEDUPLICATION TABLES - ONE ENTRY PER DISTINCT COURT BOOK
011900* NUMBER SEEN, SO A CASE WITH MORE THAN ONE CHARGE LINE IS STILL
012000* COUNTED ONCE IN SECTION 1.  THE RETURNS TABLE AND THE ACTIVE
012100* TABLE ARE KEPT SEPARATE - SEE THE BATCH FLOW NOTES.
012200*----------------------------------------------------------------*
012300 01  WS-RETURNS-SEEN-TABLE.
012400     05  WS-RETURNS-SEEN-ENTRY OCCURS 300 TIMES
012500                        INDEXED BY WS-RETURNS-SEEN-IDX.
012600         10  WS-RETURNS-SEEN-BOOK-NO PIC X(10).
012700     05  FILLER                      PIC X(01).
012800*----------------------------------------------------------------*
012900 01  WS-ACTIVE-SEEN-TABLE.
013000     05  WS-ACTIVE-SEEN-ENTRY OCCURS 300 TIMES
013100                        INDEXED BY WS-ACTIVE-SEEN-IDX.
013200         10  WS-ACTIVE-SEEN-BOOK-NO  PIC X(10).
013300     05  FILLER                      PIC X(01).
013400*----------------------------------------------------------------*
013500 77  WS-TOTAL-NEW                    PIC 9(07)   USAGE COMP.
013600 77  WS-TOTAL-PENDING                PIC 9(07)   USAGE COMP.
013700 77  WS-TOTAL-PERSONS                PIC 9(07)   USAGE COMP.
013800 77  WS-S5-TOTAL-MALE                PIC 9(07)   USAGE COMP.
013900 77  WS-S5-TOTAL-FEMALE              PIC 9(07)   USAGE COMP.
014000 77  WS-S5-TOTAL-UNKNOWN             PIC 9(07)   USAGE COMP.
014100 77  WS-S6-TOTAL-MALE                PIC 9(07)   USAGE COMP.
014200 77  WS-S6-TOTAL-FEMALE              PIC 9(07)   USAGE COMP.
014300 77  WS-S6-TOTAL-UNKNOWN             PIC 9(07)   USAGE COMP.
014400 77  WS-S6-GRAND-TOTAL               PIC 9(07)   USAGE COMP.
014500*----------------------------------------------------------------*
014600 01  REPORT-LINES.
014700     05  NEXT-REPORT-LINE            PIC X(132).
014800     05  HEADING-LINE-1.
014900         10  FILLER                  PIC X(01)   VALUE SPACE.
015000         10  FILLER                  PIC X(30)
015100                 VALUE 'MAGISTRATE COURT - SAN PEDRO'.
015200         10  FILLER                  PIC X(05)   VALUE SPACES.
015300         10  FILLER                  PIC X(16)
015400                 VALUE 'RETURN OF CASES'.
015500         10  FILLER                  PIC X(05)   VALUE SPACES.
015600         10  FILLER                  PIC X(07)   VALUE 'MONTH: '.
015700         10  HL-MONTH                PIC Z9.
015800         10  FILLER                  PIC X(01)   VALUE '/'.
015900         10  HL-YEAR                 PIC 9(04).
016000         10  FILLER                  PIC X(05)   VALUE SPACES.
016100         10  FILLER                  PIC X(06)   VALUE 'PAGE: '.
016200         10  HL-PAGE-NUM             PIC ZZZ9.
016300         10  FILLER                  PIC X(20)   VALUE SPACES.
016400     05  HEADING-LINE-2              PIC X(01)   VALUE SPACE.
016500*----------------------------------------------------------------*
016600     05  SECTION-1-TITLE-LINE.
016700         10  FILLER                  PIC X(02)   VALUE SPACES.
016800         10  FILLER                  PIC X(40)
016900                 VALUE 'SECTION 1 - CASES BY CATEGORY'.
017000     05  SECTION-1-COLUMN-LINE.
017100         10  FILLER                  PIC X(02)   VALUE SPACES.
017200         10  FILLER                  PIC X(25)   VALUE 'CATEGORY'.
017300         10  FILLER                  PIC X(05)   VALUE SPACES.
017400         10  FILLER                  PIC X(08)   VALUE 'NEW'.
017500         10  FILLER                  PIC X(08)   VALUE 'DISPOSED'.
017600         10  FILLER                  PIC X(08)   VALUE 'PENDING'.
017700     05  SECTION-1-DETAIL-LINE.
017800         10  FILLER                  PIC X(02)   VALUE SPACES.
017900         10  S1-CATEGORY             PIC X(25).
018000         10  FILLER                  PIC X(05)   VALUE SPACES.
018100         10  S1-NEW                  PIC ZZZZ9.
018200         10  FILLER                  PIC X(08)   VALUE SPACES.
018300         10  S1-DISPOSED             PIC ZZZZ9.
018400         10  FILLER                  PIC X(08)   VALUE SPACES.
018500         10  S1-PENDING              PIC ZZZZ9.
018600         10  FILLER                  PIC X(10)   VALUE SPACES.
018700*----------------------------------------------------------------*
018800     05  SECTION-3-TITLE-LINE.
018900         10  FILLER                  PIC X(02)   VALUE SPACES.
019000         10  FILLER                  PIC X(40)
019100                 VALUE 'SECTION 3 - PERSONS INVOLVED'.
019200     05  SECTION-3-COLUMN-LINE.
019300         10  FILLER                  PIC X(02)   VALUE SPACES.
019400         10  FILLER                  PIC X(25)   VALUE 'CATEGORY'.
019500         10  FILLER                  PIC X(05)   VALUE SPACES.
019600         10  FILLER                  PIC X(14)
019700                 VALUE 'TOTAL PERSONS'.
019800     05  SECTION-3-DETAIL-LINE.
019900         10  FILLER                  PIC X(02)   VALUE SPACES.
020000         10  S3-CATEGORY             PIC X(25).
020100         10  FILLER                  PIC X(05)   VALUE SPACES.
020200         10  S3-PERSONS              PIC ZZZZ9.
020300         10  FILLER                  PIC X(10)   VALUE SPACES.
020400*----------------------------------------------------------------*
020500     05  SECTION-5-TITLE-LINE.
020600         10  FILLER                  PIC X(02)   VALUE SPACES.
020700         10  FILLER                  PIC X(50)
020800                 VALUE 'SECTION 5 - CONVICTED BY AGE GRP/GENDER'.
020900     05  SECTION-5-COLUMN-LINE.
021000         10  FILLER                  PIC X(02)   VALUE SPACES.
021100         10  FILLER                  PIC X(25)   VALUE 'CATEGORY'.
021200         10  FILLER                  PIC X(02)   VALUE SPACES.
021300         10  FILLER                  PIC X(15)
021400                 VALUE 'AGE GROUP'.
021500         10  FILLER                  PIC X(02)   VALUE SPACES.
021600         10  FILLER                  PIC X(07)   VALUE 'MALE'.
021700         10  FILLER                  PIC X(05)   VALUE SPACES.
021800         10  FILLER                  PIC X(07)   VALUE 'FEMALE'.
021900         10  FILLER                  PIC X(05)   VALUE SPACES.
022000         10  FILLER                  PIC X(07)   VALUE 'UNKNOWN'.
022100     05  SECTION-5-DETAIL-LINE.
022200         10  FILLER                  PIC X(02)   VALUE SPACES.
022300         10  S5-CATEGORY             PIC X(25).
022400         10  FILLER                  PIC X(02)   VALUE SPACES.
022500         10  S5-AGE-GROUP            PIC X(15).
022600         10  FILLER                  PIC X(02)   VALUE SPACES.
022700         10  S5-MALE                 PIC ZZZZ9.
022800         10  FILLER                  PIC X(05)   VALUE SPACES.
022900         10  S5-FEMALE               PIC ZZZZ9.
023000         10  FILLER                  PIC X(05)   VALUE SPACES.
023100         10  S5-UNKNOWN              PIC ZZZZ9.
023200         10  FILLER                  PIC X(05)   VALUE SPACES.
023300*----------------------------------------------------------------*
023400     05  SECTION-6-TITLE-LINE.
023500         10  FILLER                  PIC X(02)   VALUE SPACES.
023600         10  FILLER                  PIC X(50)
023700                 VALUE 'SECTION 6 - JUVENILE CONVICTIONS'.
023800     05  SECTION-6-COLUMN-LINE.
023900         10  FILLER                  PIC X(02)   VALUE SPACES.
024000         10  FILLER                  PIC X(25)   VALUE 'CATEGORY'.
024100         10  FILLER                  PIC X(05)   VALUE SPACES.
024200         10  FILLER                  PIC X(07)   VALUE 'MALE'.
024300         10  FILLER                  PIC X(05)   VALUE SPACES.
024400         10  FILLER                  PIC X(07)   VALUE 'FEMALE'.
024500         10  FILLER                  PIC X(05)   VALUE SPACES.
024600         10  FILLER                  PIC X(07)   VALUE 'UNKNOWN'.
024700     05  SECTION-6-DETAIL-LINE.
024800         10  FILLER                  PIC X(02)   VALUE SPACES.
024900         10  S6-CATEGORY             PIC X(25).
025000         10  FILLER                  PIC X(05)   VALUE SPACES.
025100         10  S6-MALE                 PIC ZZZZ9.
025200         10  FILLER                  PIC X(08)   VALUE SPACES.
025300         10  S6-FEMALE               PIC ZZZZ9.
025400         10  FILLER                  PIC X(08)   VALUE SPACES.
025500         10  S6-UNKNOWN              PIC ZZZZ9.
025600         10  FILLER                  PIC X(10)   VALUE SPACES.
025700     05  SECTION-6-NONE-LINE.
025800         10  FILLER                  PIC X(02)   VALUE SPACES.
025900         10  FILLER                  PIC X(55)
026000             VALUE 'NO JUVENILE CONVICTIONS FOUND FOR THIS MONTH'.
026100*----------------------------------------------------------------*
026200 COPY CSRPRT.
026300*================================================================*
026400 PROCEDURE DIVISION.
026500*----------------------------------------------------------------*
026600 0000-MAIN-PROCESSING.
026700*----------------------------------------------------------------*
026800     PERFORM 1000-OPEN-FILES.
026900     PERFORM 1100-INITIALIZE-TABLES.
027000     PERFORM 8000-READ-DETAIL-FILE.
027100     PERFORM 2000-ACCUMULATE-RETURNS-TOTALS
027200         UNTIL DETAIL-FILE-EOF.
027300     PERFORM 8100-READ-ACTIVE-CATEGORY-FILE.
027400     PERFORM 4000-ACCUMULATE-ACTIVE-TOTALS
027500         UNTIL ACTCAT-FILE-EOF.
027600     PERFORM 6000-PRINT-SECTION-1.
027700     PERFORM 6100-PRINT-SECTION-3.
027800     PERFORM 6200-PRINT-SECTION-5.
027900     PERFORM 6300-PRINT-SECTION-6.
028000     PERFORM 3000-CLOSE-FILES.
028100     GOBACK.
028200*----------------------------------------------------------------*
028300 1000-OPEN-FILES.
028400*----------------------------------------------------------------*
028500     ACCEPT WS-RUN-PARM-TEXT.
028600     OPEN INPUT  DETAIL-FILE
028700                 ACTIVE-CATEGORY-FILE
028800          OUTPUT PRINT-FILE.
028900     IF NOT DETAIL-FILE-OK
029000         DISPLAY 'DETAIL FILE STATUS: ' DETAIL-FILE-STATUS.
029100     IF NOT ACTCAT-FILE-OK
029200         DISPLAY 'ACTIVE-CAT FILE STATUS: ' ACTCAT-FILE-STATUS.
029300*----------------------------------------------------------------*
029400 1100-INITIALIZE-TABLES.
029500*----------------------------------------------------------------*
029600     INITIALIZE CATEGORY-ACCUMULATION-FIELDS.
029700     INITIALIZE WS-RETURNS-SEEN-TABLE.
029800     INITIALIZE WS-ACTIVE-SEEN-TABLE.
029900     MOVE 'AGAINST LAWFUL AUTHORITY' TO CAT-NAME(1).
030000     MOVE 'AGAINST PUBLIC MORALITY'  TO CAT-NAME(2).
030100     MOVE 'AGAINST THE PERSON'       TO CAT-NAME(3).
030200     MOVE 'AGAINST PROPERTY'         TO CAT-NAME(4).
030300     MOVE 'OTHERS'                   TO CAT-NAME(5).
030400     PERFORM 1110-SET-AGE-GROUP-LABELS
030500         VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5.
030600*----------------------------------------------------------------*
030700 1110-SET-AGE-GROUP-LABELS.
030800*----------------------------------------------------------------*
030900     MOVE 'Juvenile (<=16)' TO AG-LABEL(CAT-INDEX, 1).
031000     MOVE '17-25'           TO AG-LABEL(CAT-INDEX, 2).
031100     MOVE '26-35'           TO AG-LABEL(CAT-INDEX, 3).
031200     MOVE '36-45'           TO AG-LABEL(CAT-INDEX, 4).
031300     MOVE '46+'             TO AG-LABEL(CAT-INDEX, 5).
031400     MOVE 'Unknown'         TO AG-LABEL(CAT-INDEX, 6).
031500*----------------------------------------------------------------*
031600 2000-ACCUMULATE-RETURNS-TOTALS.
031700*----------------------------------------------------------------*
031800     PERFORM 2010-FIND-RETURNS-CATEGORY.
031900     PERFORM 2020-ACCUMULATE-CASE-COUNT.
032000     ADD 1                   TO CAT-PERSON-COUNT(CAT-INDEX).
032100     IF ENR-IS-CONVICTED
032200         PERFORM 2100-ACCUMULATE-AGE-GENDER.
032300     PERFORM 8000-READ-DETAIL-FILE.
032400*----------------------------------------------------------------*
032500 2010-FIND-RETURNS-CATEGORY.
032600*----------------------------------------------------------------*
032700     SET CAT-INDEX TO 1.
032800     SEARCH CAT-STAT-TABLE
032900         AT END
033000             PERFORM 9900-TABLE-ERROR
033100         WHEN CAT-NAME(CAT-INDEX) = ENR-CATEGORY
033200             CONTINUE.
033300*----------------------------------------------------------------*
033400* A CASE COUNTS ONCE IN SECTION 1 NO MATTER HOW MANY CHARGE LINES
033500* IT HAS - THE FIRST LINE SEEN FOR A COURT BOOK NUMBER IS THE ONE
033600* THAT COUNTS.
033700*----------------------------------------------------------------*
033800 2020-ACCUMULATE-CASE-COUNT.
033900*----------------------------------------------------------------*
034000     SET WS-RETURNS-SEEN-IDX TO 1.
034100     SEARCH WS-RETURNS-SEEN-ENTRY
034200         AT END
034300             PERFORM 9900-TABLE-ERROR
034400         WHEN WS-RETURNS-SEEN-BOOK-NO(WS-RETURNS-SEEN-IDX)
034500                 = ENR-COURT-BOOK-NO
034600             CONTINUE
034700         WHEN WS-RETURNS-SEEN-BOOK-NO(WS-RETURNS-SEEN-IDX)
034800                 = SPACES
034900             MOVE ENR-COURT-BOOK-NO
035000                 TO WS-RETURNS-SEEN-BOOK-NO(WS-RETURNS-SEEN-IDX)
035100             ADD 1
035200                 TO CAT-NEW-DISPOSED-COUNT(CAT-INDEX).
035300*----------------------------------------------------------------*
035400 2100-ACCUMULATE-AGE-GENDER.
035500*----------------------------------------------------------------*
035600     SET AG-INDEX TO 1.
035700     SEARCH AGE-GENDER-TABLE
035800         AT END
035900             PERFORM 9900-TABLE-ERROR
036000         WHEN AG-LABEL(CAT-INDEX, AG-INDEX) = ENR-AGE-GROUP
036100             PERFORM 2110-BUMP-GENDER-CELL.
036200*----------------------------------------------------------------*
036300 2110-BUMP-GENDER-CELL.
036400*----------------------------------------------------------------*
036500     EVALUATE ENR-CLEAN-GENDER
036600         WHEN 'Male'
036700             ADD 1 TO AG-MALE-COUNT(CAT-INDEX, AG-INDEX)
036800         WHEN 'Female'
036900             ADD 1 TO AG-FEMALE-COUNT(CAT-INDEX, AG-INDEX)
037000         WHEN OTHER
037100             ADD 1 TO AG-UNKNOWN-COUNT(CAT-INDEX, AG-INDEX)
037200     END-EVALUATE.
037300*----------------------------------------------------------------*
037400 3000-CLOSE-FILES.
037500*----------------------------------------------------------------*
037600     CLOSE DETAIL-FILE
037700           ACTIVE-CATEGORY-FILE
037800           PRINT-FILE.
037900*----------------------------------------------------------------*
038000 4000-ACCUMULATE-ACTIVE-TOTALS.
038100*----------------------------------------------------------------*
038200     PERFORM 4010-FIND-ACTIVE-CATEGORY.
038300     PERFORM 4020-ACCUMULATE-PENDING-COUNT.
038400     PERFORM 8100-READ-ACTIVE-CATEGORY-FILE.
038500*----------------------------------------------------------------*
038600 4010-FIND-ACTIVE-CATEGORY.
038700*----------------------------------------------------------------*
038800     SET CAT-INDEX TO 1.
038900     SEARCH CAT-STAT-TABLE
039000         AT END
039100             PERFORM 9900-TABLE-ERROR
039200         WHEN CAT-NAME(CAT-INDEX) = ACG-CATEGORY
039300             CONTINUE.
039400*----------------------------------------------------------------*
039500 4020-ACCUMULATE-PENDING-COUNT.
039600*----------------------------------------------------------------*
039700     SET WS-ACTIVE-SEEN-IDX TO 1.
039800     SEARCH WS-ACTIVE-SEEN-ENTRY
039900         AT END
040000             PERFORM 9900-TABLE-ERROR
040100         WHEN WS-ACTIVE-SEEN-BOOK-NO(WS-ACTIVE-SEEN-IDX)
040200                 = ACG-COURT-BOOK-NO
040300             CONTINUE
040400         WHEN WS-ACTIVE-SEEN-BOOK-NO(WS-ACTIVE-SEEN-IDX)
040500                 = SPACES
040600             MOVE ACG-COURT-BOOK-NO
040700                 TO WS-ACTIVE-SEEN-BOOK-NO(WS-ACTIVE-SEEN-IDX)
040800             ADD 1
040900                 TO CAT-PENDING-COUNT(CAT-INDEX).
041000*----------------------------------------------------------------*
041100 6000-PRINT-SECTION-1.
041200*----------------------------------------------------------------*
041300     PERFORM 9100-PRINT-HEADING-LINES.
041400     MOVE SECTION-1-TITLE-LINE        TO NEXT-REPORT-LINE.
041500     PERFORM 9000-PRINT-REPORT-LINE.
041600     MOVE SECTION-1-COLUMN-LINE       TO NEXT-REPORT-LINE.
041700     PERFORM 9000-PRINT-REPORT-LINE.
041800     MOVE ZERO TO WS-TOTAL-NEW, WS-TOTAL-PENDING.
041900     PERFORM 6010-PRINT-SECTION-1-LINE
042000         VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5.
042100     MOVE 'TOTAL'                     TO S1-CATEGORY.
042200     MOVE WS-TOTAL-NEW                TO S1-NEW.
042300     MOVE WS-TOTAL-NEW                TO S1-DISPOSED.
042400     MOVE WS-TOTAL-PENDING            TO S1-PENDING.
042500     MOVE SECTION-1-DETAIL-LINE       TO NEXT-REPORT-LINE.
042600     PERFORM 9000-PRINT-REPORT-LINE.
042700*----------------------------------------------------------------*
042800 6010-PRINT-SECTION-1-LINE.
042900*----------------------------------------------------------------*
043000     MOVE CAT-NAME(CAT-INDEX)         TO S1-CATEGORY.
043100     MOVE CAT-NEW-DISPOSED-COUNT(CAT-INDEX)
043200                                       TO S1-NEW.
043300     MOVE CAT-NEW-DISPOSED-COUNT(CAT-INDEX)
043400                                       TO S1-DISPOSED.
043500     MOVE CAT-PENDING-COUNT(CAT-INDEX) TO S1-PENDING.
043600     MOVE SECTION-1-DETAIL-LINE       TO NEXT-REPORT-LINE.
043700     PERFORM 9000-PRINT-REPORT-LINE.
043800     ADD CAT-NEW-DISPOSED-COUNT(CAT-INDEX)
043900                                       TO WS-TOTAL-NEW.
044000     ADD CAT-PENDING-COUNT(CAT-INDEX)  TO WS-TOTAL-PENDING.
044100*----------------------------------------------------------------*
044200 6100-PRINT-SECTION-3.
044300*----------------------------------------------------------------*
044400     PERFORM 9100-PRINT-HEADING-LINES.
044500     MOVE SECTION-3-TITLE-LINE        TO NEXT-REPORT-LINE.
044600     PERFORM 9000-PRINT-REPORT-LINE.
044700     MOVE SECTION-3-COLUMN-LINE       TO NEXT-REPORT-LINE.
044800     PERFORM 9000-PRINT-REPORT-LINE.
044900     MOVE ZERO                       TO WS-TOTAL-PERSONS.
045000     PERFORM 6110-PRINT-SECTION-3-LINE
045100         VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5.
045200     MOVE 'TOTAL'                     TO S3-CATEGORY.
045300     MOVE WS-TOTAL-PERSONS            TO S3-PERSONS.
045400     MOVE SECTION-3-DETAIL-LINE       TO NEXT-REPORT-LINE.
045500     PERFORM 9000-PRINT-REPORT-LINE.
045600*----------------------------------------------------------------*
045700 6110-PRINT-SECTION-3-LINE.
045800*----------------------------------------------------------------*
045900     MOVE CAT-NAME(CAT-INDEX)         TO S3-CATEGORY.
046000     MOVE CAT-PERSON-COUNT(CAT-INDEX) TO S3-PERSONS.
046100     MOVE SECTION-3-DETAIL-LINE       TO NEXT-REPORT-LINE.
046200     PERFORM 9000-PRINT-REPORT-LINE.
046300     ADD CAT-PERSON-COUNT(CAT-INDEX)  TO WS-TOTAL-PERSONS.
046400*----------------------------------------------------------------*
046500 6200-PRINT-SECTION-5.
046600*----------------------------------------------------------------*
046700     PERFORM 9100-PRINT-HEADING-LINES.
046800     MOVE SECTION-5-TITLE-LINE        TO NEXT-REPORT-LINE.
046900     PERFORM 9000-PRINT-REPORT-LINE.
047000     MOVE SECTION-5-COLUMN-LINE       TO NEXT-REPORT-LINE.
047100     PERFORM 9000-PRINT-REPORT-LINE.
047200     MOVE ZERO TO WS-S5-TOTAL-MALE, WS-S5-TOTAL-FEMALE,
047300                  WS-S5-TOTAL-UNKNOWN.
047400     PERFORM 6210-PRINT-SECTION-5-CATEGORY
047500         VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5.
047600     MOVE 'TOTAL'                     TO S5-CATEGORY.
047700     MOVE SPACES                      TO S5-AGE-GROUP.
047800     MOVE WS-S5-TOTAL-MALE            TO S5-MALE.
047900     MOVE WS-S5-TOTAL-FEMALE          TO S5-FEMALE.
048000     MOVE WS-S5-TOTAL-UNKNOWN         TO S5-UNKNOWN.
048100     MOVE SECTION-5-DETAIL-LINE       TO NEXT-REPORT-LINE.
048200     PERFORM 9000-PRINT-REPORT-LINE.
048300*----------------------------------------------------------------*
048400 6210-PRINT-SECTION-5-CATEGORY.
048500*----------------------------------------------------------------*
048600     PERFORM 6220-PRINT-SECTION-5-LINE
048700         VARYING AG-INDEX FROM 1 BY 1 UNTIL AG-INDEX > 6.
048800*----------------------------------------------------------------*
048900 6220-PRINT-SECTION-5-LINE.
049000*----------------------------------------------------------------*
049100     IF AG-INDEX = 1
049200         MOVE CAT-NAME(CAT-INDEX)     TO S5-CATEGORY
049300     ELSE
049400         MOVE SPACES                  TO S5-CATEGORY.
049500     MOVE AG-LABEL(CAT-INDEX, AG-INDEX)
049600                                       TO S5-AGE-GROUP.
049700     MOVE AG-MALE-COUNT(CAT-INDEX, AG-INDEX)
049800                                       TO S5-MALE.
049900     MOVE AG-FEMALE-COUNT(CAT-INDEX, AG-INDEX)
050000                                       TO S5-FEMALE.
050100     MOVE AG-UNKNOWN-COUNT(CAT-INDEX, AG-INDEX)
050200                                       TO S5-UNKNOWN.
050300     MOVE SECTION-5-DETAIL-LINE       TO NEXT-REPORT-LINE.
050400     PERFORM 9000-PRINT-REPORT-LINE.
050500     ADD AG-MALE-COUNT(CAT-INDEX, AG-INDEX)
050600                                       TO WS-S5-TOTAL-MALE.
050700     ADD AG-FEMALE-COUNT(CAT-INDEX, AG-INDEX)
050800                                       TO WS-S5-TOTAL-FEMALE.
050900     ADD AG-UNKNOWN-COUNT(CAT-INDEX, AG-INDEX)
051000                                       TO WS-S5-TOTAL-UNKNOWN.
051100*----------------------------------------------------------------*
051200 6300-PRINT-SECTION-6.
051300*----------------------------------------------------------------*
051400     PERFORM 9100-PRINT-HEADING-LINES.
051500     PERFORM 6310-COMPUTE-JUVENILE-TOTALS.
051600     IF WS-S6-GRAND-TOTAL = ZERO
051700         MOVE SECTION-6-TITLE-LINE    TO NEXT-REPORT-LINE
051800         PERFORM 9000-PRINT-REPORT-LINE
051900         MOVE SECTION-6-NONE-LINE     TO NEXT-REPORT-LINE
052000         PERFORM 9000-PRINT-REPORT-LINE
052100     ELSE
052200         MOVE SECTION-6-TITLE-LINE    TO NEXT-REPORT-LINE
052300         PERFORM 9000-PRINT-REPORT-LINE
052400         MOVE SECTION-6-COLUMN-LINE   TO NEXT-REPORT-LINE
052500         PERFORM 9000-PRINT-REPORT-LINE
052600         PERFORM 6320-PRINT-SECTION-6-LINE
052700             VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5
052800         MOVE 'TOTAL'                 TO S6-CATEGORY
052900         MOVE WS-S6-TOTAL-MALE        TO S6-MALE
053000         MOVE WS-S6-TOTAL-FEMALE      TO S6-FEMALE
053100         MOVE WS-S6-TOTAL-UNKNOWN     TO S6-UNKNOWN
053200         MOVE SECTION-6-DETAIL-LINE   TO NEXT-REPORT-LINE
053300         PERFORM 9000-PRINT-REPORT-LINE.
053400*----------------------------------------------------------------*
053500 6310-COMPUTE-JUVENILE-TOTALS.
053600*----------------------------------------------------------------*
053700     MOVE ZERO TO WS-S6-TOTAL-MALE, WS-S6-TOTAL-FEMALE,
053800                  WS-S6-TOTAL-UNKNOWN, WS-S6-GRAND-TOTAL.
053900     PERFORM 6311-ADD-JUVENILE-CATEGORY
054000         VARYING CAT-INDEX FROM 1 BY 1 UNTIL CAT-INDEX > 5.
054100*----------------------------------------------------------------*
054200 6311-ADD-JUVENILE-CATEGORY.
054300*----------------------------------------------------------------*
054400     ADD AG-MALE-COUNT(CAT-INDEX, 1)  TO WS-S6-TOTAL-MALE
054500                                          WS-S6-GRAND-TOTAL.
054600     ADD AG-FEMALE-COUNT(CAT-INDEX, 1) TO WS-S6-TOTAL-FEMALE
054700                                          WS-S6-GRAND-TOTAL.
054800     ADD AG-UNKNOWN-COUNT(CAT-INDEX, 1) TO WS-S6-TOTAL-UNKNOWN
054900                                           WS-S6-GRAND-TOTAL.
055000*----------------------------------------------------------------*
055100 6320-PRINT-SECTION-6-LINE.
055200*----------------------------------------------------------------*
055300     MOVE CAT-NAME(CAT-INDEX)         TO S6-CATEGORY.
055400     MOVE AG-MALE-COUNT(CAT-INDEX, 1) TO S6-MALE.
055500     MOVE AG-FEMALE-COUNT(CAT-INDEX, 1)
055600                                       TO S6-FEMALE.
055700     MOVE AG-UNKNOWN-COUNT(CAT-INDEX, 1)
055800                                       TO S6-UNKNOWN.
055900     MOVE SECTION-6-DETAIL-LINE       TO NEXT-REPORT-LINE.
056000     PERFORM 9000-PRINT-REPORT-LINE.
056100*----------------------------------------------------------------*
056200 8000-READ-DETAIL-FILE.
056300*----------------------------------------------------------------*
056400     READ DETAIL-FILE
056500         AT END
056600             SET DETAIL-FILE-EOF TO TRUE
056700     END-READ.
056800*----------------------------------------------------------------*
056900 8100-READ-ACTIVE-CATEGORY-FILE.
057000*----------------------------------------------------------------*
057100     READ ACTIVE-CATEGORY-FILE
057200         AT END
057300             SET ACTCAT-FILE-EOF TO TRUE
057400     END-READ.
057500*----------------------------------------------------------------*
057600 9000-PRINT-REPORT-LINE.
057700*----------------------------------------------------------------*
057800     IF PR-LINE-COUNT GREATER THAN PR-LINES-ON-PAGE
057900         PERFORM 9100-PRINT-HEADING-LINES.
058000     MOVE NEXT-REPORT-LINE            TO PRINT-LINE.
058100     PERFORM 9120-WRITE-PRINT-LINE.
058200*----------------------------------------------------------------*
058300 9100-PRINT-HEADING-LINES.
058400*----------------------------------------------------------------*
058500     MOVE PR-PAGE-COUNT                TO HL-PAGE-NUM.
058600     MOVE WS-RUN-MONTH                 TO HL-MONTH.
058700     MOVE WS-RUN-YEAR                  TO HL-YEAR.
058800     MOVE HEADING-LINE-1                TO PRINT-LINE.
058900     PERFORM 9110-WRITE-TOP-OF-PAGE.
059000     MOVE HEADING-LINE-2                TO PRINT-LINE.
059100     PERFORM 9120-WRITE-PRINT-LINE.
059200     ADD 1                              TO PR-PAGE-COUNT.
059300     MOVE 4                             TO PR-LINE-COUNT.
059400*----------------------------------------------------------------*
059500 9110-WRITE-TOP-OF-PAGE.
059600*----------------------------------------------------------------*
059700     WRITE PRINT-RECORD
059800         AFTER ADVANCING TOP-OF-FORM.
059900     MOVE SPACES                        TO PRINT-LINE.
060000*----------------------------------------------------------------*
060100 9120-WRITE-PRINT-LINE.
060200*----------------------------------------------------------------*
060300     WRITE PRINT-RECORD
060400         AFTER ADVANCING PR-LINE-SPACING.
060500     ADD PR-LINE-SPACING                TO PR-LINE-COUNT.
060600     MOVE 1                             TO PR-LINE-SPACING.
060700     MOVE SPACES                        TO PRINT-LINE.
060800*----------------------------------------------------------------*
060900 9900-TABLE-ERROR.
061000*----------------------------------------------------------------*
061100     DISPLAY 'CSRSTAT - CATEGORY OR SEEN TABLE OVERFLOW'.
