000100*----------------------------------------------------------------
000200* CSRACT  -  ACTIVE FILE RECORD (STILL-PENDING CASES).  ONE RECORD
000300*            PER CASE ON THE CAUSE LIST.  CHARGE-2 IS THE REVISED
000400*            CHARGE WHEN THE ORIGINAL CHARGE WAS AMENDED AT
000500*            COMMITTAL; CATEGORIZATION USES CHARGE-2 WHEN PRESENT.
000600*----------------------------------------------------------------
000700 01  ACT-RECORD.
000800     05  ACT-COURT-BOOK-NO           PIC X(10).
000900     05  ACT-CHARGE                  PIC X(60).
001000     05  ACT-CHARGE-2                PIC X(60).
001100     05  ACT-COMPLAINANT             PIC X(40).
001200     05  FILLER                      PIC X(10).
